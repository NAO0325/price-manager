000010*    FDQUERY.CBL
000020*-------------------------------------------------------------
000030*    RECORD LAYOUT FOR THE PRICE QUERY (TRANSACTION) FILE.
000040*    ONE QUERY CARRIES A BRAND, A PRODUCT AND A QUERY
000050*    DATE/TIME AGAINST WHICH THE TARIFF TABLE IS SCANNED.
000060*-------------------------------------------------------------
000070    FD  QUERY-FILE
000080        LABEL RECORDS ARE STANDARD.
000090
000100    01  QUERY-RECORD.
000110        05  QUERY-BRAND-ID             PIC 9(04).
000120        05  QUERY-PRODUCT-ID           PIC 9(09).
000130        05  QUERY-DATE                 PIC 9(14).
000140*-------------------------------------------------------------
000150*    QUERY-DATE-VIEW BREAKS QUERY-DATE OUT INTO CCYY-MM-DD /
000160*    HH-MI-SS FOR THE REPORT DETAIL LINE AND FOR THE "DATE
000170*    PRESENT" TEST IN PL-VALIDATE-QUERY.CBL.
000180*-------------------------------------------------------------
000190    01  QUERY-DATE-VIEW REDEFINES QUERY-RECORD.
000200        05  FILLER                     PIC X(04).
000210        05  FILLER                     PIC X(09).
000220        05  QDV-CCYYMMDD.
000230            10  QDV-CCYY               PIC 9(04).
000240            10  QDV-MM                 PIC 9(02).
000250            10  QDV-DD                 PIC 9(02).
000260        05  QDV-HHMMSS                 PIC 9(06).
