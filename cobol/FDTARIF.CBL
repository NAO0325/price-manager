000010*    FDTARIF.CBL
000020*-------------------------------------------------------------
000030*    RECORD LAYOUT FOR THE TARIFF (PRICE LIST) FILE.
000040*    ONE TARIFF RECORD APPLIES TO ONE BRAND AND ONE PRODUCT
000050*    OVER A DATE/TIME VALIDITY WINDOW.  PRIORITY IS USED TO
000060*    DISAMBIGUATE OVERLAPPING WINDOWS AT SELECTION TIME.
000070*-------------------------------------------------------------
000080    FD  TARIFF-FILE
000090        LABEL RECORDS ARE STANDARD.
000100
000110    01  TARIFF-RECORD.
000120        05  TARIFF-PRICE-LIST          PIC 9(09).
000130        05  TARIFF-BRAND-ID            PIC 9(04).
000140        05  TARIFF-PRODUCT-ID          PIC 9(09).
000150        05  TARIFF-START-DATE          PIC 9(14).
000160        05  TARIFF-END-DATE            PIC 9(14).
000170        05  TARIFF-PRIORITY            PIC 9(02).
000180        05  TARIFF-PRICE               PIC S9(07)V99.
000190        05  TARIFF-CURR                PIC X(03).
000200        05  FILLER                     PIC X(01).
000210*-------------------------------------------------------------
000220*    TARIFF-DATE-VIEW LAYS THE SAME 65 BYTES OUT AS A
000230*    CCYY-MM-DD / HH-MI-SS BREAKDOWN OF THE START AND END
000240*    DATE/TIME, USED BY PL-PRINT-REPORT.CBL TO EDIT THE
000250*    VALIDITY WINDOW ON THE DETAIL LINE.
000260*-------------------------------------------------------------
000270    01  TARIFF-DATE-VIEW REDEFINES TARIFF-RECORD.
000280        05  FILLER                     PIC X(09).
000290        05  FILLER                     PIC X(04).
000300        05  FILLER                     PIC X(09).
000310        05  TDV-START-CCYYMMDD.
000320            10  TDV-START-CCYY         PIC 9(04).
000330            10  TDV-START-MM           PIC 9(02).
000340            10  TDV-START-DD           PIC 9(02).
000350        05  TDV-START-HHMMSS           PIC 9(06).
000360        05  TDV-END-CCYYMMDD.
000370            10  TDV-END-CCYY           PIC 9(04).
000380            10  TDV-END-MM             PIC 9(02).
000390            10  TDV-END-DD             PIC 9(02).
000400        05  TDV-END-HHMMSS             PIC 9(06).
000410        05  FILLER                     PIC X(15).
