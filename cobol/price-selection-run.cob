000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PRICESEL.
000030 AUTHOR. R T MASON.
000040 INSTALLATION. GLOBAL RETAIL SYSTEMS INC - DATA PROCESSING.
000050 DATE-WRITTEN. 05/14/1984.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*-------------------------------------------------------------
000090*    PRICESEL  -  PRICE SELECTION (TARIFF LOOKUP) RUN
000100*-------------------------------------------------------------
000110*    THIS PROGRAM LOADS THE TARIFF (PRICE LIST) FILE INTO A
000120*    WORKING-STORAGE TABLE, THEN READS THE PRICE QUERY FILE
000130*    ONE RECORD AT A TIME.  FOR EACH QUERY IT SCANS THE TABLE
000140*    FOR THE TARIFFS THAT COVER THE BRAND, PRODUCT AND QUERY
000150*    DATE, PICKS THE ONE WITH THE HIGHEST PRIORITY (TIES
000160*    BROKEN BY THE HIGHEST PRICE-LIST NUMBER) AND WRITES ONE
000170*    RESULT RECORD PLUS ONE REPORT LINE.  CONTROL TOTALS ARE
000180*    ACCUMULATED AND PRINTED AT THE END OF THE RUN.
000190*
000200*    THIS IS A STRAIGHT BATCH LOOKUP RUN.  IT DOES NOT
000210*    MAINTAIN THE TARIFF FILE - TARIFF MAINTENANCE IS A
000220*    SEPARATE RUN.
000230*-------------------------------------------------------------
000240*    CHANGE LOG
000250*-------------------------------------------------------------
000260* 05/14/84 RTM  ORIGINAL PROGRAM FOR THE CHAINS PRICING        CL0001
000270*               PROJECT.  SEQUENTIAL TARIFF + QUERY FILES,     CL0001
000280*               TABLE LOOKUP, RESULT + REPORT OUTPUT.          CL0001
000290* 11/02/84 RTM  ADDED CONSISTENCY CHECK ON LOAD (REQ 84-119).  CL0002
000300* 03/19/86 CAS  PRIORITY TIE-BREAK WAS COMPARING ON LOAD       CL0003
000310*               SEQUENCE NUMBER INSTEAD OF PRICE-LIST ID.      CL0003
000320*               CORRECTED PER PRICING DEPT MEMO 86-03.         CL0003
000330* 08/07/87 CAS  RAISED TARIFF TABLE SIZE FROM 2000 TO 5000     CL0004
000340*               ENTRIES - CHAIN 4 RAN OUT OF ROOM (INC 2217).  CL0004
000350* 02/22/89 JDK  ADDED 'E' STATUS FOR INVALID QUERY RECORDS -   CL0005
000360*               THESE WERE FALLING THROUGH AS NOT-FOUND.       CL0005
000370* 06/15/90 JDK  CURRENCY FIELD WAS NOT BEING ECHOED ON THE     CL0006
000380*               NOT-FOUND PATH.  CORRECTED.                    CL0006
000390* 01/09/92 MLP  REPORT HEADING REVISED TO CURRENT FORM LETTER. CL0007
000400* 07/21/93 MLP  ADDED PAGE-BREAK ON PRINTED LINE COUNT (REQ    CL0008
000410*               93-204) - REPORT WAS RUNNING OFF THE FORM.     CL0008
000420* 04/03/95 DWC  VALIDITY WINDOW TEST CHANGED TO INCLUDE BOTH   CL0009
000430*               END POINTS PER PRICING DEPT RULING 95-01.      CL0009
000440* 10/18/96 DWC  SKIPPED-TARIFF COUNTER WAS NOT RESET BETWEEN   CL0010
000450*               RUNS WHEN CALLED FROM THE NIGHTLY JOB STREAM.  CL0010
000460* 12/02/98 RTM  YEAR 2000 REVIEW - ALL DATE FIELDS ARE 4-DIGIT CL0011
000470*               CENTURY, NO WINDOWING USED.  NO CHANGE NEEDED. CL0011
000480* 01/11/99 RTM  SIGNED OFF Y2K REVIEW, REQ Y2K-0446.           CL0012
000490* 09/14/99 JDK  ADDED TARIFFS-LOADED/REJECTED COUNTS TO THE    CL0013
000500*               TOTALS BLOCK - AUDIT HAD BEEN ASKING FOR THIS. CL0013
000510*-------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-4381.
000550 OBJECT-COMPUTER. IBM-4381.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620     COPY "SLTARIF.CBL".
000630     COPY "SLQUERY.CBL".
000640     COPY "SLRESLT.CBL".
000650
000660     SELECT REPORT-FILE ASSIGN TO RPTOUT
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720     COPY "FDTARIF.CBL".
000730     COPY "FDQUERY.CBL".
000740     COPY "FDRESLT.CBL".
000750
000760     FD  REPORT-FILE
000770         LABEL RECORDS ARE OMITTED.
000780     01  REPORT-RECORD                 PIC X(132).
000790
000800 WORKING-STORAGE SECTION.
000810
000820     COPY "wstartab.cbl".
000830
000840     01  W-END-OF-QUERY-FILE           PIC X.
000850         88  END-OF-QUERY-FILE         VALUE "Y".
000860
000870     01  W-TARIFF-CONSISTENT           PIC X.
000880         88  TARIFF-IS-CONSISTENT      VALUE "Y".
000890
000900     01  W-QUERY-VALID                 PIC X.
000910         88  QUERY-IS-VALID            VALUE "Y".
000920
000930     01  W-CANDIDATE-FOUND             PIC X.
000940         88  CANDIDATE-WAS-FOUND       VALUE "Y".
000945
000946     01  W-TARIFF-APPLIES              PIC X.
000947         88  TARIFF-APPLIES            VALUE "Y".
000950
000960     01  W-PRINTED-LINES               PIC 99 COMP.
000970         88  PAGE-FULL                 VALUE 55 THRU 99.
000980
000990     77  WS-PAGE-NUMBER                PIC 9(04) COMP VALUE ZERO.
001000     77  WS-TARIFFS-REJECTED           PIC 9(05) COMP VALUE ZERO.
001010     77  WS-QUERIES-READ               PIC 9(05) COMP VALUE ZERO.
001020     77  WS-QUERIES-FOUND              PIC 9(05) COMP VALUE ZERO.
001030     77  WS-QUERIES-NOT-FOUND          PIC 9(05) COMP VALUE ZERO.
001040     77  WS-QUERIES-INVALID            PIC 9(05) COMP VALUE ZERO.
001050
001060*-------------------------------------------------------------
001070*    REPORT LAYOUT - 132 COLUMN PRINT LINE.
001080*-------------------------------------------------------------
001090     01  RPT-TITLE.
001100         05  FILLER              PIC X(38) VALUE SPACES.
001110         05  FILLER              PIC X(34)
001120             VALUE "PRICESEL - PRICE SELECTION REPORT".
001130         05  FILLER              PIC X(32) VALUE SPACES.
001140         05  FILLER              PIC X(05) VALUE "PAGE ".
001150         05  RPT-PAGE-NUMBER     PIC ZZZ9.
001160
001170     01  RPT-HEADING-1.
001180         05  FILLER              PIC X(06) VALUE "BRAND".
001190         05  FILLER              PIC X(05) VALUE SPACES.
001200         05  FILLER              PIC X(10) VALUE "PRODUCT".
001210         05  FILLER              PIC X(06) VALUE SPACES.
001220         05  FILLER              PIC X(16) VALUE "QUERY DATE-TIME".
001230         05  FILLER              PIC X(04) VALUE SPACES.
001240         05  FILLER              PIC X(11) VALUE "PRICE LIST".
001250         05  FILLER              PIC X(04) VALUE SPACES.
001260         05  FILLER              PIC X(04) VALUE "PRI".
001270         05  FILLER              PIC X(04) VALUE SPACES.
001280         05  FILLER              PIC X(14) VALUE "PRICE".
001290         05  FILLER              PIC X(04) VALUE "CUR".
001300         05  FILLER              PIC X(03) VALUE SPACES.
001310         05  FILLER              PIC X(02) VALUE "ST".
001320
001330     01  RPT-HEADING-2.
001340         05  FILLER              PIC X(05) VALUE "=====".
001350         05  FILLER              PIC X(01) VALUE SPACE.
001360         05  FILLER              PIC X(10) VALUE "=========".
001370         05  FILLER              PIC X(01) VALUE SPACE.
001380         05  FILLER              PIC X(15) VALUE "==============".
001390         05  FILLER              PIC X(01) VALUE SPACE.
001400         05  FILLER              PIC X(10) VALUE "=========".
001410         05  FILLER              PIC X(01) VALUE SPACE.
001420         05  FILLER              PIC X(03) VALUE "===".
001430         05  FILLER              PIC X(01) VALUE SPACE.
001440         05  FILLER              PIC X(13) VALUE "============".
001450         05  FILLER              PIC X(01) VALUE SPACE.
001460         05  FILLER              PIC X(03) VALUE "===".
001470         05  FILLER              PIC X(01) VALUE SPACE.
001480         05  FILLER              PIC X(02) VALUE "==".
001490
001500     01  RPT-DETAIL.
001510         05  RPT-D-BRAND-ID      PIC Z(3)9.
001520         05  FILLER              PIC X(02) VALUE SPACES.
001530         05  RPT-D-PRODUCT-ID    PIC Z(8)9.
001540         05  FILLER              PIC X(01) VALUE SPACES.
001550         05  RPT-D-QUERY-DATE    PIC 9(14).
001560         05  FILLER              PIC X(01) VALUE SPACES.
001570         05  RPT-D-PRICE-LIST    PIC Z(8)9.
001580         05  FILLER              PIC X(01) VALUE SPACES.
001590         05  RPT-D-PRIORITY      PIC Z9.
001600         05  FILLER              PIC X(02) VALUE SPACES.
001610         05  RPT-D-PRICE         PIC ZZ,ZZZ,ZZ9.99-.
001620         05  FILLER              PIC X(01) VALUE SPACES.
001630         05  RPT-D-CURR          PIC X(03).
001640         05  FILLER              PIC X(02) VALUE SPACES.
001650         05  RPT-D-STATUS        PIC X(01).
001660
001670     01  RPT-TOTALS-LINE.
001680         05  FILLER              PIC X(30) VALUE SPACES.
001690         05  RPT-T-LABEL         PIC X(28).
001700         05  RPT-T-COUNT         PIC ZZ,ZZ9.
001710*-------------------------------------------------------------
001720
001730 PROCEDURE DIVISION.
001740
001750 0100-MAIN-PROCESS.
001760     OPEN INPUT  TARIFF-FILE.
001770     OPEN INPUT  QUERY-FILE.
001780     OPEN OUTPUT RESULT-FILE.
001790     OPEN OUTPUT REPORT-FILE.
001800
001810     MOVE ZERO  TO WS-PAGE-NUMBER.
001820     MOVE ZERO  TO W-PRINTED-LINES.
001830     MOVE "N"   TO W-END-OF-QUERY-FILE.
001840
001850     PERFORM 0410-LOAD-TARIFF-TABLE THRU 0490-LOAD-EXIT.
001860
001870     PERFORM 0910-PRINT-HEADINGS THRU 0919-HEADINGS-EXIT.
001880
001890     PERFORM 0200-PROCESS-QUERIES THRU 0290-PROCESS-EXIT
001900         UNTIL END-OF-QUERY-FILE.
001910
001920     PERFORM 0960-PRINT-TOTALS-BLOCK THRU 0969-TOTALS-EXIT.
001930
001940     CLOSE TARIFF-FILE.
001950     CLOSE QUERY-FILE.
001960     CLOSE RESULT-FILE.
001970     CLOSE REPORT-FILE.
001980
001990     STOP RUN.
002000*-------------------------------------------------------------
002010
002020 0200-PROCESS-QUERIES.
002030     READ QUERY-FILE
002040         AT END
002050             MOVE "Y" TO W-END-OF-QUERY-FILE
002060             GO TO 0290-PROCESS-EXIT.
002070
002080     ADD 1 TO WS-QUERIES-READ.
002090
002100     PERFORM 0610-VALIDATE-QUERY THRU 0619-VALIDATE-EXIT.
002110
002120     IF NOT QUERY-IS-VALID
002130         ADD 1 TO WS-QUERIES-INVALID
002140         PERFORM 0860-BUILD-INVALID-RECORD THRU 0869-INVALID-EXIT
002150     ELSE
002160         PERFORM 0710-SCAN-TARIFF-TABLE THRU 0719-SCAN-EXIT
002170         IF CANDIDATE-WAS-FOUND
002180             ADD 1 TO WS-QUERIES-FOUND
002190             PERFORM 0810-BUILD-RESULT-RECORD
002200                 THRU 0819-BUILD-EXIT
002210         ELSE
002220             ADD 1 TO WS-QUERIES-NOT-FOUND
002230             PERFORM 0850-BUILD-NOT-FOUND-RECORD
002240                 THRU 0859-NOT-FOUND-EXIT.
002250
002260     WRITE RESULT-RECORD.
002270
002280     PERFORM 0920-PRINT-DETAIL-LINE THRU 0929-DETAIL-EXIT.
002290
002300 0290-PROCESS-EXIT.
002310     EXIT.
002320*-------------------------------------------------------------
002330
002340     COPY "PL-LOAD-TARIFF-TABLE.CBL".
002350     COPY "PL-VALIDATE-QUERY.CBL".
002360     COPY "PL-FIND-BEST-PRICE.CBL".
002370     COPY "PL-BUILD-RESULT-RECORD.CBL".
002380     COPY "PL-PRINT-REPORT.CBL".
002390*-------------------------------------------------------------
