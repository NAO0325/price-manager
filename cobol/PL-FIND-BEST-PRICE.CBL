000010*    PL-FIND-BEST-PRICE.CBL
000020*-------------------------------------------------------------
000030*    SCANS WS-TARIFF-TABLE FOR THE ENTRIES THAT MATCH THE
000040*    QUERY'S BRAND AND PRODUCT AND WHOSE VALIDITY WINDOW
000050*    COVERS THE QUERY DATE, AND KEEPS THE BEST OF THEM -
000060*    HIGHEST PRIORITY, TIES BROKEN BY THE HIGHEST PRICE-LIST
000070*    NUMBER.  WS-TAB-BEST-IDX POINTS AT THE WINNING ENTRY WHEN
000080*    CANDIDATE-WAS-FOUND IS TRUE; IT IS MEANINGLESS OTHERWISE.
000090*-------------------------------------------------------------
000100 0710-SCAN-TARIFF-TABLE.
000110     MOVE "N" TO W-CANDIDATE-FOUND.
000120
000130     IF WS-TARIFF-COUNT EQUAL ZERO
000140         GO TO 0719-SCAN-EXIT.
000150
000160     SET WS-TAB-IDX TO 1.
000170
000180 0712-SCAN-ONE-ENTRY.
000190     IF WS-TAB-BRAND-ID (WS-TAB-IDX) NOT EQUAL QUERY-BRAND-ID
000200         GO TO 0716-SCAN-NEXT-ENTRY.
000210
000220     IF WS-TAB-PRODUCT-ID (WS-TAB-IDX) NOT EQUAL QUERY-PRODUCT-ID
000230         GO TO 0716-SCAN-NEXT-ENTRY.
000240
000250     PERFORM 0720-TEST-TARIFF-APPLIES THRU 0729-TEST-EXIT.
000260
000270     IF NOT TARIFF-APPLIES
000280         GO TO 0716-SCAN-NEXT-ENTRY.
000290
000300     PERFORM 0750-SELECT-BEST-CANDIDATE THRU 0759-SELECT-EXIT.
000310
000320 0716-SCAN-NEXT-ENTRY.
000330     IF WS-TAB-IDX LESS THAN WS-TARIFF-COUNT
000340         SET WS-TAB-IDX UP BY 1
000350         GO TO 0712-SCAN-ONE-ENTRY.
000360
000370 0719-SCAN-EXIT.
000380     EXIT.
000390*-------------------------------------------------------------
000400*    A TARIFF APPLIES TO THE QUERY DATE WHEN
000410*    START-DATE <= QUERY-DATE <= END-DATE, BOTH BOUNDS
000420*    INCLUSIVE (PRICING DEPT RULING 95-01, SEE CL0009).
000430*-------------------------------------------------------------
000440 0720-TEST-TARIFF-APPLIES.
000450     MOVE "N" TO W-TARIFF-APPLIES.
000460
000470     IF WS-TAB-START-DATE (WS-TAB-IDX) GREATER THAN QUERY-DATE
000480         GO TO 0729-TEST-EXIT.
000490
000500     IF WS-TAB-END-DATE (WS-TAB-IDX) LESS THAN QUERY-DATE
000510         GO TO 0729-TEST-EXIT.
000520
000530     MOVE "Y" TO W-TARIFF-APPLIES.
000540
000550 0729-TEST-EXIT.
000560     EXIT.
000570*-------------------------------------------------------------
000580*    COMPARES THE CANDIDATE AT WS-TAB-IDX AGAINST THE BEST
000590*    ONE KEPT SO FAR (IF ANY), USING THE COMBINED
000600*    PRIORITY/PRICE-LIST RANK KEY SO ONE COMPARE DOES THE
000610*    WORK OF "HIGHER PRIORITY WINS; IF EQUAL, HIGHER
000620*    PRICE-LIST WINS".  A CANDIDATE ALWAYS BEATS "NO
000630*    CANDIDATE YET".
000640*-------------------------------------------------------------
000650 0750-SELECT-BEST-CANDIDATE.
000660     IF NOT CANDIDATE-WAS-FOUND
000670         SET WS-TAB-BEST-IDX TO WS-TAB-IDX
000680         MOVE "Y" TO W-CANDIDATE-FOUND
000690         GO TO 0759-SELECT-EXIT.
000700
000710     IF WS-TAB-RANK-KEY (WS-TAB-IDX)
000720             GREATER THAN WS-TAB-RANK-KEY (WS-TAB-BEST-IDX)
000730         SET WS-TAB-BEST-IDX TO WS-TAB-IDX.
000740
000750 0759-SELECT-EXIT.
000760     EXIT.
