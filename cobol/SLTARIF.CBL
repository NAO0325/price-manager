000010*    SLTARIF.CBL
000020*-------------------------------------------------------------
000030*    FILE-CONTROL ENTRY FOR THE TARIFF (PRICE LIST) FILE.
000040*    TARIFF-FILE IS READ ONCE, SEQUENTIALLY, AND LOADED INTO
000050*    THE WS-TARIFF-TABLE (SEE WSTARTAB.CBL) BY
000060*    PL-LOAD-TARIFF-TABLE.CBL.  NOT RE-OPENED AFTER LOAD.
000070*-------------------------------------------------------------
000080    SELECT TARIFF-FILE ASSIGN TO TARIFIN
000090        ORGANIZATION IS LINE SEQUENTIAL
000100        FILE STATUS IS WS-TARIFF-STATUS.
