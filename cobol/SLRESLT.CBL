000010*    SLRESLT.CBL
000020*-------------------------------------------------------------
000030*    FILE-CONTROL ENTRY FOR THE RESULT FILE.  ONE RECORD IS
000040*    WRITTEN FOR EVERY QUERY READ, FOUND OR NOT.
000050*-------------------------------------------------------------
000060    SELECT RESULT-FILE ASSIGN TO RSLTOUT
000070        ORGANIZATION IS LINE SEQUENTIAL
000080        FILE STATUS IS WS-RESULT-STATUS.
