000010*    PL-PRINT-REPORT.CBL
000020*-------------------------------------------------------------
000030*    HEADING, DETAIL-LINE AND TOTALS-BLOCK PARAGRAPHS FOR THE
000040*    PRICE SELECTION REPORT.  NO CONTROL BREAK IS NEEDED -
000050*    EACH QUERY IS INDEPENDENT - SO THE ONLY BREAK IN THE
000060*    REPORT IS THE PAGE BREAK ON LINE COUNT, PLUS THE FINAL
000070*    TOTALS BLOCK.
000080*-------------------------------------------------------------
000090 0910-PRINT-HEADINGS.
000100     ADD 1 TO WS-PAGE-NUMBER.
000110     MOVE WS-PAGE-NUMBER TO RPT-PAGE-NUMBER.
000120
000130     MOVE RPT-TITLE TO REPORT-RECORD.
000140     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
000150
000160     MOVE SPACES TO REPORT-RECORD.
000170     WRITE REPORT-RECORD AFTER ADVANCING 1.
000180
000190     MOVE RPT-HEADING-1 TO REPORT-RECORD.
000200     WRITE REPORT-RECORD AFTER ADVANCING 1.
000210
000220     MOVE RPT-HEADING-2 TO REPORT-RECORD.
000230     WRITE REPORT-RECORD AFTER ADVANCING 1.
000240
000250     MOVE ZERO TO W-PRINTED-LINES.
000260
000270 0919-HEADINGS-EXIT.
000280     EXIT.
000290*-------------------------------------------------------------
000300 0920-PRINT-DETAIL-LINE.
000310     IF PAGE-FULL
000320         PERFORM 0910-PRINT-HEADINGS THRU 0919-HEADINGS-EXIT.
000330
000340     MOVE RESULT-BRAND-ID      TO RPT-D-BRAND-ID.
000350     MOVE RESULT-PRODUCT-ID    TO RPT-D-PRODUCT-ID.
000360     MOVE RESULT-QUERY-DATE    TO RPT-D-QUERY-DATE.
000370     MOVE RESULT-PRICE-LIST    TO RPT-D-PRICE-LIST.
000380     MOVE RESULT-PRIORITY      TO RPT-D-PRIORITY.
000390     MOVE RESULT-PRICE         TO RPT-D-PRICE.
000400     MOVE RESULT-CURR          TO RPT-D-CURR.
000410     MOVE RESULT-STATUS        TO RPT-D-STATUS.
000420
000430     MOVE RPT-DETAIL TO REPORT-RECORD.
000440     WRITE REPORT-RECORD AFTER ADVANCING 1.
000450     ADD 1 TO W-PRINTED-LINES.
000460
000470 0929-DETAIL-EXIT.
000480     EXIT.
000490*-------------------------------------------------------------
000500*    END-OF-RUN CONTROL TOTALS - TARIFFS LOADED/REJECTED ON
000510*    THE LOAD SIDE, QUERIES READ/FOUND/NOT-FOUND/INVALID ON
000520*    THE QUERY SIDE (REQ FROM AUDIT, SEE CL0013).
000530*-------------------------------------------------------------
000540 0960-PRINT-TOTALS-BLOCK.
000550     MOVE SPACES TO REPORT-RECORD.
000560     WRITE REPORT-RECORD AFTER ADVANCING 2.
000570
000580     MOVE "TARIFFS LOADED.............:" TO RPT-T-LABEL.
000590     MOVE WS-TARIFF-COUNT TO RPT-T-COUNT.
000600     MOVE RPT-TOTALS-LINE TO REPORT-RECORD.
000610     WRITE REPORT-RECORD AFTER ADVANCING 1.
000620
000630     MOVE "TARIFFS REJECTED...........:" TO RPT-T-LABEL.
000640     MOVE WS-TARIFFS-REJECTED TO RPT-T-COUNT.
000650     MOVE RPT-TOTALS-LINE TO REPORT-RECORD.
000660     WRITE REPORT-RECORD AFTER ADVANCING 1.
000670
000680     MOVE "QUERIES READ...............:" TO RPT-T-LABEL.
000690     MOVE WS-QUERIES-READ TO RPT-T-COUNT.
000700     MOVE RPT-TOTALS-LINE TO REPORT-RECORD.
000710     WRITE REPORT-RECORD AFTER ADVANCING 1.
000720
000730     MOVE "QUERIES FOUND..............:" TO RPT-T-LABEL.
000740     MOVE WS-QUERIES-FOUND TO RPT-T-COUNT.
000750     MOVE RPT-TOTALS-LINE TO REPORT-RECORD.
000760     WRITE REPORT-RECORD AFTER ADVANCING 1.
000770
000780     MOVE "QUERIES NOT FOUND..........:" TO RPT-T-LABEL.
000790     MOVE WS-QUERIES-NOT-FOUND TO RPT-T-COUNT.
000800     MOVE RPT-TOTALS-LINE TO REPORT-RECORD.
000810     WRITE REPORT-RECORD AFTER ADVANCING 1.
000820
000830     MOVE "QUERIES INVALID............:" TO RPT-T-LABEL.
000840     MOVE WS-QUERIES-INVALID TO RPT-T-COUNT.
000850     MOVE RPT-TOTALS-LINE TO REPORT-RECORD.
000860     WRITE REPORT-RECORD AFTER ADVANCING 1.
000870
000880 0969-TOTALS-EXIT.
000890     EXIT.
