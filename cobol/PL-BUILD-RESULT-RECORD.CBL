000010*    PL-BUILD-RESULT-RECORD.CBL
000020*-------------------------------------------------------------
000030*    SHAPES RESULT-RECORD FROM THE QUERY AND, WHEN A PRICE WAS
000040*    FOUND, FROM THE WINNING TARIFF TABLE ENTRY.  NO
000050*    ARITHMETIC IS DONE ON THE PRICE - IT IS MOVED, NOT
000060*    COMPUTED, SO NO ROUNDING CAN OCCUR.
000070*-------------------------------------------------------------
000080 0810-BUILD-RESULT-RECORD.
000090     MOVE QUERY-BRAND-ID      TO RESULT-BRAND-ID.
000100     MOVE QUERY-PRODUCT-ID    TO RESULT-PRODUCT-ID.
000110     MOVE QUERY-DATE          TO RESULT-QUERY-DATE.
000120
000130     MOVE WS-TAB-PRICE-LIST (WS-TAB-BEST-IDX)
000140                              TO RESULT-PRICE-LIST.
000150     MOVE WS-TAB-START-DATE (WS-TAB-BEST-IDX)
000160                              TO RESULT-START-DATE.
000170     MOVE WS-TAB-END-DATE   (WS-TAB-BEST-IDX)
000180                              TO RESULT-END-DATE.
000190     MOVE WS-TAB-PRIORITY   (WS-TAB-BEST-IDX)
000200                              TO RESULT-PRIORITY.
000210     MOVE WS-TAB-PRICE      (WS-TAB-BEST-IDX)
000220                              TO RESULT-PRICE.
000230     MOVE WS-TAB-CURR       (WS-TAB-BEST-IDX)
000240                              TO RESULT-CURR.
000250
000260     SET RESULT-FOUND TO TRUE.
000270
000280 0819-BUILD-EXIT.
000290     EXIT.
000300*-------------------------------------------------------------
000310*    NO TARIFF COVERED THE QUERY - NOT AN ERROR.  THE PRICE
000320*    FIELDS ARE RETURNED ZERO/SPACE AND THE NOT-FOUND COUNTER
000330*    IS BUMPED BY THE CALLER.
000340*-------------------------------------------------------------
000350 0850-BUILD-NOT-FOUND-RECORD.
000360     MOVE QUERY-BRAND-ID      TO RESULT-BRAND-ID.
000370     MOVE QUERY-PRODUCT-ID    TO RESULT-PRODUCT-ID.
000380     MOVE QUERY-DATE          TO RESULT-QUERY-DATE.
000390
000400     MOVE ZERO                TO RESULT-PRICE-LIST.
000410     MOVE ZERO                TO RESULT-START-DATE.
000420     MOVE ZERO                TO RESULT-END-DATE.
000430     MOVE ZERO                TO RESULT-PRIORITY.
000440     MOVE ZERO                TO RESULT-PRICE.
000450     MOVE SPACES              TO RESULT-CURR.
000460
000470     SET RESULT-NOT-FOUND TO TRUE.
000480
000490 0859-NOT-FOUND-EXIT.
000500     EXIT.
000510*-------------------------------------------------------------
000520*    QUERY FAILED VALIDATION - BRAND/PRODUCT/DATE ARE STILL
000530*    ECHOED BACK (THEY MAY BE THE ONLY CLUE TO WHICH INPUT
000540*    LINE WAS BAD) BUT THE TARIFF TABLE IS NOT SCANNED.
000550*-------------------------------------------------------------
000560 0860-BUILD-INVALID-RECORD.
000570     MOVE QUERY-BRAND-ID      TO RESULT-BRAND-ID.
000580     MOVE QUERY-PRODUCT-ID    TO RESULT-PRODUCT-ID.
000590     MOVE QUERY-DATE          TO RESULT-QUERY-DATE.
000600
000610     MOVE ZERO                TO RESULT-PRICE-LIST.
000620     MOVE ZERO                TO RESULT-START-DATE.
000630     MOVE ZERO                TO RESULT-END-DATE.
000640     MOVE ZERO                TO RESULT-PRIORITY.
000650     MOVE ZERO                TO RESULT-PRICE.
000660     MOVE SPACES              TO RESULT-CURR.
000670
000680     SET RESULT-INVALID-QUERY TO TRUE.
000690
000700 0869-INVALID-EXIT.
000710     EXIT.
