000010*    PL-LOAD-TARIFF-TABLE.CBL
000020*-------------------------------------------------------------
000030*    READS TARIFF-FILE ONCE, TOP TO BOTTOM, AND LOADS EVERY
000040*    CONSISTENT RECORD INTO WS-TARIFF-TABLE.  A RECORD THAT
000050*    FAILS 0440-CHECK-TARIFF-CONSISTENT IS COUNTED IN
000060*    WS-TARIFFS-REJECTED AND IS NOT LOADED.
000070*-------------------------------------------------------------
000080 0410-LOAD-TARIFF-TABLE.
000090     MOVE ZERO TO WS-TARIFF-COUNT.
000100     MOVE ZERO TO WS-TARIFFS-REJECTED.
000110
000120 0420-LOAD-NEXT-TARIFF.
000130     READ TARIFF-FILE
000140         AT END
000150             GO TO 0490-LOAD-EXIT.
000160
000170     PERFORM 0440-CHECK-TARIFF-CONSISTENT THRU 0449-CHECK-EXIT.
000180
000190     IF NOT TARIFF-IS-CONSISTENT
000200         ADD 1 TO WS-TARIFFS-REJECTED
000210         GO TO 0420-LOAD-NEXT-TARIFF.
000220
000230     IF WS-TARIFF-COUNT >= WS-TARIFF-MAX
000240         DISPLAY "PRICESEL - TARIFF TABLE FULL - RUN ABORTED"
000250         CLOSE TARIFF-FILE
000260         CLOSE QUERY-FILE
000270         CLOSE RESULT-FILE
000280         CLOSE REPORT-FILE
000290         STOP RUN.
000300
000310     ADD 1 TO WS-TARIFF-COUNT.
000320     SET WS-TAB-IDX TO WS-TARIFF-COUNT.
000330
000340     MOVE TARIFF-PRIORITY     TO WS-TAB-PRIORITY   (WS-TAB-IDX).
000350     MOVE TARIFF-PRICE-LIST   TO WS-TAB-PRICE-LIST (WS-TAB-IDX).
000360     MOVE TARIFF-BRAND-ID     TO WS-TAB-BRAND-ID   (WS-TAB-IDX).
000370     MOVE TARIFF-PRODUCT-ID   TO WS-TAB-PRODUCT-ID (WS-TAB-IDX).
000380     MOVE TARIFF-START-DATE   TO WS-TAB-START-DATE (WS-TAB-IDX).
000390     MOVE TARIFF-END-DATE     TO WS-TAB-END-DATE   (WS-TAB-IDX).
000400     MOVE TARIFF-PRICE        TO WS-TAB-PRICE      (WS-TAB-IDX).
000410     MOVE TARIFF-CURR         TO WS-TAB-CURR       (WS-TAB-IDX).
000420
000430     GO TO 0420-LOAD-NEXT-TARIFF.
000440
000450 0490-LOAD-EXIT.
000460     EXIT.
000470*-------------------------------------------------------------
000480*    A TARIFF RECORD IS CONSISTENT WHEN -
000490*       BRAND-ID AND PRODUCT-ID ARE BOTH GREATER THAN ZERO,
000500*       PRIORITY IS NOT NEGATIVE (ALWAYS TRUE - UNSIGNED),
000510*       PRICE IS GREATER THAN ZERO,
000520*       START-DATE AND END-DATE ARE BOTH PRESENT AND
000530*          START-DATE DOES NOT COME AFTER END-DATE,
000540*       CURR IS NOT BLANK.
000550*    INCONSISTENT RECORDS ARE REJECTED, NOT PROCESSED.
000560*-------------------------------------------------------------
000570 0440-CHECK-TARIFF-CONSISTENT.
000580     MOVE "Y" TO W-TARIFF-CONSISTENT.
000590
000600     IF TARIFF-BRAND-ID NOT GREATER THAN ZERO
000610         MOVE "N" TO W-TARIFF-CONSISTENT
000620         GO TO 0449-CHECK-EXIT.
000630
000640     IF TARIFF-PRODUCT-ID NOT GREATER THAN ZERO
000650         MOVE "N" TO W-TARIFF-CONSISTENT
000660         GO TO 0449-CHECK-EXIT.
000670
000680     IF TARIFF-PRICE NOT GREATER THAN ZERO
000690         MOVE "N" TO W-TARIFF-CONSISTENT
000700         GO TO 0449-CHECK-EXIT.
000710
000720     IF TARIFF-START-DATE EQUAL ZERO
000730         MOVE "N" TO W-TARIFF-CONSISTENT
000740         GO TO 0449-CHECK-EXIT.
000750
000760     IF TARIFF-END-DATE EQUAL ZERO
000770         MOVE "N" TO W-TARIFF-CONSISTENT
000780         GO TO 0449-CHECK-EXIT.
000790
000800     IF TARIFF-START-DATE GREATER THAN TARIFF-END-DATE
000810         MOVE "N" TO W-TARIFF-CONSISTENT
000820         GO TO 0449-CHECK-EXIT.
000830
000840     IF TARIFF-CURR EQUAL SPACES
000850         MOVE "N" TO W-TARIFF-CONSISTENT
000860         GO TO 0449-CHECK-EXIT.
000870
000880 0449-CHECK-EXIT.
000890     EXIT.
