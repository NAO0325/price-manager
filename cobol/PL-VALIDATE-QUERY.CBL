000010*    PL-VALIDATE-QUERY.CBL
000020*-------------------------------------------------------------
000030*    A QUERY RECORD IS VALID WHEN QUERY-BRAND-ID AND
000040*    QUERY-PRODUCT-ID ARE BOTH GREATER THAN ZERO AND
000050*    QUERY-DATE IS NOT ZERO.  AN INVALID QUERY IS NOT SCANNED
000060*    AGAINST THE TARIFF TABLE - IT GOES STRAIGHT TO A RESULT
000070*    RECORD WITH STATUS 'E'.
000080*-------------------------------------------------------------
000090 0610-VALIDATE-QUERY.
000100     MOVE "Y" TO W-QUERY-VALID.
000110
000120     IF QUERY-BRAND-ID NOT GREATER THAN ZERO
000130         MOVE "N" TO W-QUERY-VALID
000140         GO TO 0619-VALIDATE-EXIT.
000150
000160     IF QUERY-PRODUCT-ID NOT GREATER THAN ZERO
000170         MOVE "N" TO W-QUERY-VALID
000180         GO TO 0619-VALIDATE-EXIT.
000190
000200     IF QUERY-DATE EQUAL ZERO
000210         MOVE "N" TO W-QUERY-VALID
000220         GO TO 0619-VALIDATE-EXIT.
000230
000240 0619-VALIDATE-EXIT.
000250     EXIT.
