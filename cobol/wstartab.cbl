000010*    wstartab.cbl
000020*-------------------------------------------------------------
000030*    WORKING-STORAGE TO BE USED BY PL-LOAD-TARIFF-TABLE.CBL
000040*    AND PL-FIND-BEST-PRICE.CBL.
000050*
000060*    TARIFF-FILE IS LOADED ONCE, IN FULL, INTO WS-TARIFF-TABLE
000070*    SO THAT EVERY QUERY CAN BE RESOLVED BY AN IN-MEMORY SCAN
000080*    RATHER THAN BY RE-READING THE TARIFF FILE PER QUERY.
000090*
000100*    WS-TAB-RANK-KEY REDEFINES THE PRIORITY/PRICE-LIST PAIR OF
000110*    EACH ENTRY AS ONE 11-DIGIT NUMBER (PRIORITY IS THE MORE
000120*    SIGNIFICANT PART) SO THE "HIGHEST PRIORITY, TIES BROKEN
000130*    BY HIGHEST PRICE-LIST" RULE BECOMES A SINGLE COMPARE.
000140*-------------------------------------------------------------
000150    01  WS-TARIFF-TABLE.
000160        05  WS-TARIFF-ENTRY OCCURS 5000 TIMES
000170                INDEXED BY WS-TAB-IDX WS-TAB-BEST-IDX.
000180            10  WS-TAB-RANK-GROUP.
000190                15  WS-TAB-PRIORITY        PIC 9(02).
000200                15  WS-TAB-PRICE-LIST       PIC 9(09).
000210            10  WS-TAB-RANK-KEY REDEFINES WS-TAB-RANK-GROUP
000220                                            PIC 9(11).
000230            10  WS-TAB-BRAND-ID             PIC 9(04).
000240            10  WS-TAB-PRODUCT-ID           PIC 9(09).
000250            10  WS-TAB-START-DATE           PIC 9(14).
000260            10  WS-TAB-END-DATE             PIC 9(14).
000270            10  WS-TAB-PRICE                PIC S9(07)V99.
000280            10  WS-TAB-CURR                 PIC X(03).
000285            10  FILLER                      PIC X(05).
000290
000300    77  WS-TARIFF-MAX                       PIC 9(05) COMP
000310                                             VALUE 5000.
000320    77  WS-TARIFF-COUNT                     PIC 9(05) COMP
000330                                             VALUE ZERO.
000340*-------------------------------------------------------------
000350*    FILE-STATUS BYTES FOR THE THREE SEQUENTIAL FILES.
000360*-------------------------------------------------------------
000370    77  WS-TARIFF-STATUS                    PIC X(02).
000380        88  WS-TARIFF-OK                     VALUE "00".
000390        88  WS-TARIFF-EOF                    VALUE "10".
000400
000410    77  WS-QUERY-STATUS                     PIC X(02).
000420        88  WS-QUERY-OK                      VALUE "00".
000430        88  WS-QUERY-EOF                      VALUE "10".
000440
000450    77  WS-RESULT-STATUS                    PIC X(02).
000460        88  WS-RESULT-OK                     VALUE "00".
