000010*    FDRESLT.CBL
000020*-------------------------------------------------------------
000030*    RECORD LAYOUT FOR THE RESULT FILE.  ONE RECORD IS
000040*    WRITTEN FOR EVERY QUERY READ.  RESULT-STATUS TELLS THE
000050*    DOWNSTREAM READER WHETHER A PRICE WAS FOUND ('F'), NOT
000060*    FOUND ('N') OR THE QUERY ITSELF WAS INVALID ('E').
000070*-------------------------------------------------------------
000080    FD  RESULT-FILE
000090        LABEL RECORDS ARE STANDARD.
000100
000110    01  RESULT-RECORD.
000120        05  RESULT-BRAND-ID            PIC 9(04).
000130        05  RESULT-PRODUCT-ID          PIC 9(09).
000140        05  RESULT-QUERY-DATE          PIC 9(14).
000150        05  RESULT-PRICE-LIST          PIC 9(09).
000160        05  RESULT-START-DATE          PIC 9(14).
000170        05  RESULT-END-DATE            PIC 9(14).
000180        05  RESULT-PRIORITY            PIC 9(02).
000190        05  RESULT-PRICE               PIC S9(07)V99.
000200        05  RESULT-CURR                PIC X(03).
000210        05  RESULT-STATUS              PIC X(01).
000220            88  RESULT-FOUND           VALUE "F".
000230            88  RESULT-NOT-FOUND       VALUE "N".
000240            88  RESULT-INVALID-QUERY   VALUE "E".
000250        05  FILLER                     PIC X(11).
