000010*    SLQUERY.CBL
000020*-------------------------------------------------------------
000030*    FILE-CONTROL ENTRY FOR THE PRICE QUERY (TRANSACTION)
000040*    FILE.  READ SEQUENTIALLY, ONE QUERY PER RECORD, UNTIL
000050*    END OF FILE.
000060*-------------------------------------------------------------
000070    SELECT QUERY-FILE ASSIGN TO QUERYIN
000080        ORGANIZATION IS LINE SEQUENTIAL
000090        FILE STATUS IS WS-QUERY-STATUS.
